000010*****************************************************************   
000020*   L A Y O U T   D E L   R E G I S T R O   D E   E R R O R     *   
000030*****************************************************************   
000040* ARCHIVO     : JGERRS                                          *   
000050* PROGRAMA(S) : JGAR1C01                                        *   
000060* DESCRIPCION : UPC RECHAZADO ANTES DE ENTRAR AL ANALISIS, CON  *   
000070*             : EL MOTIVO DE RECHAZO. EL MISMO LAYOUT SE USA    *   
000080*             : PARA CARGAR LA TABLA DE ERRORES EN MEMORIA Y    *   
000090*             : PARA EL ARCHIVO DE ENTRADA JGERRS.              *   
000100* LONGITUD    : 73 POSICIONES (72 DE DATO + 1 DE RELLENO)        *  
000110*****************************************************************   
000120 01  JGER-REGISTRO.                                                 
000130     05  JGER-UPC                    PIC X(12).                     
000140     05  JGER-TEXTO-ERROR            PIC X(60).                     
000150     05  FILLER                      PIC X(01).                     
