000010*****************************************************************   
000020*     L A Y O U T   D E L   R E G I S T R O   D E   J U E G O   *   
000030*****************************************************************   
000040* ARCHIVO     : JGITEM                                          *   
000050* PROGRAMA(S) : JGAR1C01                                        *   
000060* DESCRIPCION : REGISTRO DE ENTRADA DE UN JUEGO CANDIDATO PARA  *   
000070*             : EL ANALISIS DE ARBITRAJE. TRAE LAS COTIZACIONES *   
000080*             : DE MERCADO CAPTURADAS PARA EL UPC Y LAS SENALES *   
000090*             : DE MERCADO YA PRE-CALCULADAS (SENAL DE PRECIO,  *   
000100*             : CATEGORIA DE VELOCIDAD, TENDENCIA, RIESGO).     *   
000110* NOTA        : LOS CAMPOS DE MONEDA Y LOS DE VELOCIDAD PUEDEN  *   
000120*             : LLEGAR SIN VALOR DESDE EL ORIGEN (CAMPO "NULL"  *   
000130*             : EN EL SISTEMA FUENTE); POR ESO CADA UNO TRAE SU *   
000140*             : PROPIO INDICADOR DE PRESENCIA (Y/N) A CONTINUA- *   
000150*             : CION DEL CAMPO.                                 *   
000160* LONGITUD    : 260 POSICIONES                                  *   
000170*****************************************************************   
000180 01  JGIT-REGISTRO.                                                 
000190*--------------------------------------------------------------*    
000200*    IDENTIFICACION DEL JUEGO                                   *   
000210*--------------------------------------------------------------*    
000220     05  JGIT-UPC                    PIC X(12).                     
000230     05  JGIT-TITULO-JUEGO           PIC X(40).                     
000240*--------------------------------------------------------------*    
000250*    PRECIO ACTUAL DE MERCADO (MENOR PRECIO VIGENTE)             *  
000260*--------------------------------------------------------------*    
000270     05  JGIT-IND-PRECIO-ACTUAL      PIC X(01).                     
000280         88  JGIT-HAY-PRECIO-ACTUAL          VALUE 'Y'.             
000290         88  JGIT-SIN-PRECIO-ACTUAL          VALUE 'N'.             
000300     05  JGIT-PRECIO-ACTUAL          PIC S9(5)V99                   
000310                                      SIGN IS TRAILING SEPARATE.    
000320*--------------------------------------------------------------*    
000330*    PRECIO DE EQUILIBRIO (GANANCIA NETA CERO)                   *  
000340*--------------------------------------------------------------*    
000350     05  JGIT-IND-PRECIO-EQUILIBRIO  PIC X(01).                     
000360         88  JGIT-HAY-PRECIO-EQUILIBRIO      VALUE 'Y'.             
000370         88  JGIT-SIN-PRECIO-EQUILIBRIO      VALUE 'N'.             
000380     05  JGIT-PRECIO-EQUILIBRIO      PIC S9(5)V99                   
000390                                      SIGN IS TRAILING SEPARATE.    
000400*--------------------------------------------------------------*    
000410*    PROMEDIO DE PRECIO DE LOS ULTIMOS 30 DIAS                   *  
000420*--------------------------------------------------------------*    
000430     05  JGIT-IND-PROMEDIO-30        PIC X(01).                     
000440         88  JGIT-HAY-PROMEDIO-30            VALUE 'Y'.             
000450         88  JGIT-SIN-PROMEDIO-30            VALUE 'N'.             
000460     05  JGIT-PROMEDIO-30            PIC S9(5)V99                   
000470                                      SIGN IS TRAILING SEPARATE.    
000480*--------------------------------------------------------------*    
000490*    PRECIO MINIMO Y MAXIMO DE LOS ULTIMOS 90 DIAS                * 
000500*--------------------------------------------------------------*    
000510     05  JGIT-IND-MINIMO-90          PIC X(01).                     
000520         88  JGIT-HAY-MINIMO-90              VALUE 'Y'.             
000530         88  JGIT-SIN-MINIMO-90              VALUE 'N'.             
000540     05  JGIT-MINIMO-90              PIC S9(5)V99                   
000550                                      SIGN IS TRAILING SEPARATE.    
000560     05  JGIT-IND-MAXIMO-90          PIC X(01).                     
000570         88  JGIT-HAY-MAXIMO-90              VALUE 'Y'.             
000580         88  JGIT-SIN-MAXIMO-90              VALUE 'N'.             
000590     05  JGIT-MAXIMO-90              PIC S9(5)V99                   
000600                                      SIGN IS TRAILING SEPARATE.    
000610*--------------------------------------------------------------*    
000620*    VELOCIDAD DE VENTA Y VOLUMEN ESTIMADO                       *  
000630*--------------------------------------------------------------*    
000640     05  JGIT-RANGO-VENTA            PIC 9(8).                      
000650     05  JGIT-VENTAS-MES-EST         PIC 9(5).                      
000660     05  JGIT-IND-VENTAS-DIA-EST     PIC X(01).                     
000670         88  JGIT-HAY-VENTAS-DIA-EST         VALUE 'Y'.             
000680         88  JGIT-SIN-VENTAS-DIA-EST         VALUE 'N'.             
000690     05  JGIT-VENTAS-DIA-EST         PIC 9(3)V9.                    
000700     05  JGIT-NUM-VENDEDORES         PIC 9(4).                      
000710*--------------------------------------------------------------*    
000720*    GANANCIA Y RETORNO SOBRE INVERSION (ROI)                    *  
000730*--------------------------------------------------------------*    
000740     05  JGIT-IND-GANANCIA           PIC X(01).                     
000750         88  JGIT-HAY-GANANCIA               VALUE 'Y'.             
000760         88  JGIT-SIN-GANANCIA               VALUE 'N'.             
000770     05  JGIT-GANANCIA               PIC S9(5)V99                   
000780                                      SIGN IS TRAILING SEPARATE.    
000790     05  JGIT-IND-ROI-PORCENTAJE     PIC X(01).                     
000800         88  JGIT-HAY-ROI-PORCENTAJE         VALUE 'Y'.             
000810         88  JGIT-SIN-ROI-PORCENTAJE         VALUE 'N'.             
000820     05  JGIT-ROI-PORCENTAJE         PIC S9(3)V9                    
000830                                      SIGN IS TRAILING SEPARATE.    
000840*--------------------------------------------------------------*    
000850*    SENALES DE MERCADO PRE-CALCULADAS                           *  
000860*--------------------------------------------------------------*    
000870     05  JGIT-SENAL-PRECIO-PROM      PIC X(10).                     
000880         88  JGIT-SENAL-EXCELENTE            VALUE 'EXCELLENT'.     
000890         88  JGIT-SENAL-BUENA                VALUE 'GOOD'.          
000900         88  JGIT-SENAL-NEUTRA               VALUE 'NEUTRAL'.       
000910         88  JGIT-SENAL-PRECAUCION           VALUE 'CAUTION'.       
000920         88  JGIT-SENAL-MALA                 VALUE 'BAD'.           
000930     05  JGIT-CATEGORIA-VELOC        PIC X(10).                     
000940     05  JGIT-EXPLICACION-VELOC      PIC X(60).                     
000950     05  JGIT-FUERA-STOCK-AMZ        PIC X(01).                     
000960         88  JGIT-AMAZON-AGOTADO             VALUE 'Y'.             
000970     05  JGIT-TENDENCIA              PIC X(08).                     
000980         88  JGIT-TENDENCIA-SUBE             VALUE 'RISING'.        
000990         88  JGIT-TENDENCIA-BAJA             VALUE 'FALLING'.       
001000         88  JGIT-TENDENCIA-PLANA            VALUE 'FLAT'.          
001010     05  JGIT-NIVEL-COMPETENCIA      PIC X(10).                     
001020         88  JGIT-COMPET-MUY-BAJA             VALUE 'VERY-LOW'.     
001030         88  JGIT-COMPET-BAJA                 VALUE 'LOW'.          
001040         88  JGIT-COMPET-MODERADA             VALUE 'MODERATE'.     
001050         88  JGIT-COMPET-ALTA                 VALUE 'HIGH'.         
001060         88  JGIT-COMPET-MUY-ALTA              VALUE 'VERY-HIGH'.   
001070*--------------------------------------------------------------*    
001080*    RIESGO (CALCULADO AGUAS ARRIBA, SOLO DE PASO AL REPORTE)    *  
001090*--------------------------------------------------------------*    
001100     05  JGIT-IND-PUNTAJE-RIESGO     PIC X(01).                     
001110         88  JGIT-HAY-PUNTAJE-RIESGO         VALUE 'Y'.             
001120         88  JGIT-SIN-PUNTAJE-RIESGO         VALUE 'N'.             
001130     05  JGIT-PUNTAJE-RIESGO         PIC 9(2).                      
001140     05  JGIT-NIVEL-RIESGO           PIC X(10).                     
001150     05  FILLER                      PIC X(14).                     
