000100******************************************************************
000110* FECHA       : 14/03/1989                                       *
000120* PROGRAMADOR : HUGO CASTELLANOS (HCAS)                          *
000130* APLICACION  : VIDEOJUEGOS/REVENTA                              *
000140* PROGRAMA    : JGAR1C01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ANALIZA EL ARCHIVO DE JUEGOS CANDIDATOS PARA      *
000170*             : REVENTA (ARBITRAJE), CLASIFICA LA VELOCIDAD DE    *
000180*             : VENTA, DERIVA LAS SENALES DE OPORTUNIDAD Y        *
000190*             : ACUMULA LAS ESTADISTICAS DEL CORRIDO. IMPRIME     *
000200*             : EL DETALLE, EL RESUMEN Y EL BLOQUE DE ERRORES     *
000210* ARCHIVOS    : JGITEM=C, JGERRS=C, JGRPRT=A                      *
000220* ACCION (ES) : C=CONSULTAR, R=REPORTE                            *
000230* INSTALADO   : 28/04/1989                                        *
000240* BPM/RATIONAL: 104477                                            *
000250* NOMBRE      : ANALISIS DE ARBITRAJE DE VIDEOJUEGOS              *
000260* DESCRIPCION : REPORTE BATCH                                     *
000270******************************************************************
000280*
000290* BITACORA DE CAMBIOS
000300*
000310*     FECHA       INIC  TICKET    DESCRIPCION
000320*     ----------  ----  --------  --------------------------------
000330*     14/03/1989  HCAS  104477    VERSION ORIGINAL. LEE JGITEM Y
000340*                                 JGERRS, PRODUCE JGRPRT.
000350*     02/05/1989  HCAS  104532    SE AGREGA CLASIFICADOR DE
000360*                                 VELOCIDAD POR RANGO (TABLA DE
000370*                                 UMBRALES) CUANDO NO VIENE
000380*                                 CATEGORIA PRECALCULADA.
000390*     19/09/1990  RFLO  106011    SE AGREGAN LAS 7 SENALES DE
000400*                                 OPORTUNIDAD (ETIQUETADOR).
000410*     11/02/1991  RFLO  106240    CORRECCION: LA REGLA DE ALTA
000420*                                 GANANCIA DEBE SER ESTRICTAMENTE
000430*                                 MAYOR A 10.00, NO MAYOR O IGUAL.
000440*     25/07/1992  MSIC  107715    SE AGREGA EL BLOQUE RESUMEN AL
000450*                                 FINAL DEL REPORTE (TOTAL GAMES,
000460*                                 PROFITABLE, AVG PROFIT, HOT ITEMS)
000470*     08/01/1993  MSIC  107902    SE AGREGA EL BLOQUE DE ERRORES
000480*                                 CON ENCABEZADO DE CONTEO.
000490*     30/06/1994  HCAS  108550    EL CORRIDO ABORTA SI NO HAY
000500*                                 UPCS VALIDOS (ANTES CONTINUABA
000510*                                 CON UN RESUMEN EN CEROS).
000520*     17/11/1995  RFLO  109023    SE AGREGA EL SWITCH UPSI DE
000530*                                 TRAZA PARA DEPURACION EN CASA.
000540*     03/03/1996  MSIC  109488    SE AJUSTA EL REDONDEO DE
000550*                                 VENTAS/DIA A REDONDEO COMERCIAL.
000560*     22/08/1997  HCAS  110174    SE CORRIGE EL CALCULO DE
000570*                                 GANANCIA PROMEDIO; DIVIDIA ENTRE
000580*                                 EL TOTAL LEIDO Y NO EL VALIDO.
000590*     14/01/1998  RFLO  110800    REVISION Y2K: SE CONFIRMA QUE
000600*                                 NINGUN CAMPO DE FECHA DE ESTE
000610*                                 PROGRAMA USA AAMMDD DE 2 DIGITOS;
000620*                                 NO SE REQUIERE CAMBIO DE DATOS.
000630*     09/09/1998  RFLO  110801    REVISION Y2K FASE 2: SE AMPLIA
000640*                                 EL ANIO DE INSTALACION A 4
000650*                                 DIGITOS EN LOS COMENTARIOS DE
000660*                                 CABECERA.
000670*     26/04/1999  MSIC  111290    SE AGREGA LA ANOTACION "@ $30
000680*                                 BUY COST" EN LA CELDA DE GANANCIA.
000690*     12/10/2001  HCAS  112950    SE AGREGA EL INDICADOR DE
000700*                                 AMAZON-OOS A LAS ETIQUETAS.
000710*     05/05/2003  RFLO  114077    SE AMPLIA JGIT-TITULO-JUEGO A
000720*                                 40 POSICIONES POR SOLICITUD DEL
000730*                                 AREA DE COMPRAS.
000740*     19/02/2005  MSIC  115502    SE AGREGA EL NIVEL DE RIESGO
000750*                                 COMO CAMPO DE PASO AL REPORTE.
000760*     07/07/2007  HCAS  117033    MANTENIMIENTO GENERAL; SIN
000770*                                 CAMBIO DE LOGICA DE NEGOCIO.
000780*
000790*     12/11/2008  HCAS  118420    SE REORDENA LA ESCRITURA DEL
000800*                                 ENCABEZADO DEL REPORTE; YA NO SE
000810*                                 ESCRIBE EN 0150-ABRIR-ARCHIVOS SINO
000820*                                 DESPUES DE CONFIRMAR UPCS VALIDOS.
000830*     15/04/2009  RFLO  119015    CORRECCION: EL RANGO DE 90 DIAS
000840*                                 MOSTRABA 'N/A - N/A' CUANDO SOLO UN
000850*                                 LADO (MINIMO O MAXIMO) VENIA AUSENTE;
000860*                                 AHORA CADA LADO SE EDITA POR SEPARADO.
000870*     06/02/2011  MSIC  120744    SE AGREGA LA LINEA 5 DE DETALLE CON
000880*                                 EL NIVEL Y PUNTAJE DE RIESGO DE PASO,
000890*                                 QUE VENIAN DECLARADOS EN JGENT01.CPY
000900*                                 PERO NUNCA SE USABAN EN EL REPORTE.
000910*
000920*
000930*   EL COSTO DE COMPRA DE REFERENCIA ($30) Y LOS UMBRALES DE LA
000940*   TABLA DE VELOCIDAD SON PARAMETROS DEL AREA DE COMPRAS; CUALQUIER
000950*   CAMBIO A ESOS VALORES DEBE SALIR DE ESE DEPARTAMENTO, NO DE UN
000960*   AJUSTE UNILATERAL DE SISTEMAS.
000970 IDENTIFICATION DIVISION.
000980 PROGRAM-ID.    JGAR1C01.
000990*    NOMBRE CORTO DEL PROGRAMA SEGUN LA CONVENCION JGxxNNTT DEL
001000*    AREA DE VIDEOJUEGOS (JG=APLICACION, AR=ARBITRAJE, 1=VERSION,
001010*    C01=TIPO CONSULTA/REPORTE)
001020 AUTHOR.        HUGO CASTELLANOS.
001030 INSTALLATION.  VIDEOJUEGOS-REVENTA.
001040 DATE-WRITTEN.  14/03/1989.
001050 DATE-COMPILED. 07/07/2007.
001060*    LA FECHA DE COMPILACION SE ACTUALIZA MANUALMENTE EN CADA
001070*    MANTENIMIENTO; NO REFLEJA LA FECHA REAL DEL ULTIMO CAMBIO
001080*    DE ESTE AÑO (VER BITACORA PARA LAS FECHAS EXACTAS)
001090 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE COMPRAS.
001100*    EL REPORTE INCLUYE PRECIOS Y MARGENES DE GANANCIA; NO SE
001110*    DISTRIBUYE FUERA DEL DEPARTAMENTO DE COMPRAS
001120******************************************************************
001130 ENVIRONMENT DIVISION.
001140*   SECCION DE CONFIGURACION Y ASIGNACION DE ARCHIVOS              *
001150 CONFIGURATION SECTION.
001160 SPECIAL-NAMES.
001170     C01 IS TOP-OF-FORM
001180*    C01 CONTROLA EL SALTO DE PAGINA DEL IMPRESOR DE CADENA (NO SE
001190*    USA ACTUALMENTE EN ESTE PROGRAMA, SE DEJA POR CONVENCION DEL
001200*    DEPARTAMENTO PARA TODO BATCH QUE IMPRIME A JGRPRT)
001210     CLASS JG-DIGITOS IS '0' THRU '9'
001220*    JG-DIGITOS SE USA SOLO EN LA TRAZA DE DEPURACION (0310) PARA
001230*    AVISAR UPCS NO NUMERICOS; NO RECHAZA EL REGISTRO
001240     UPSI-0 ON STATUS IS JG-TRAZA-ACTIVA
001250            OFF STATUS IS JG-TRAZA-INACTIVA.
001260*    UPSI-0 SE ENCIENDE DESDE EL JCL DE CASA CUANDO SE NECESITA
001270*    DEPURAR UN CORRIDO; EN PRODUCCION NORMAL QUEDA APAGADO
001280 INPUT-OUTPUT SECTION.
001290*   SECCION DE ENTRADA/SALIDA: UN SELECT POR ARCHIVO, TODOS LINE   *
001300*   SEQUENTIAL (NO SE REQUIERE ACCESO INDEXADO EN ESTE PROGRAMA)   *
001310 FILE-CONTROL.
001320*    ARCHIVO DE ENTRADA PRINCIPAL: UN RENGLON POR JUEGO CANDIDATO
001330     SELECT JGITEM ASSIGN TO JGITEM
001340            ORGANIZATION  IS LINE SEQUENTIAL
001350            FILE STATUS   IS FS-JGITEM
001351                             FSE-JGITEM.
001360
001370*    ARCHIVO DE ENTRADA DE ERRORES YA DETECTADOS AGUAS ARRIBA DEL
001380*   (LAYOUT COMPLETO EN JGERR01.CPY; UPC + TEXTO DE ERROR)
001390*    PROCESO DE COMPRAS (NO SE VALIDAN DE NUEVO AQUI, SOLO SE LISTAN)
001400     SELECT JGERRS ASSIGN TO JGERRS
001410            ORGANIZATION  IS LINE SEQUENTIAL
001420            FILE STATUS   IS FS-JGERRS
001421                             FSE-JGERRS.
001430
001440*    ARCHIVO DE SALIDA DEL REPORTE IMPRESO, 132 COLUMNAS
001450     SELECT JGRPRT ASSIGN TO JGRPRT
001460            ORGANIZATION  IS LINE SEQUENTIAL
001470            FILE STATUS   IS FS-JGRPRT
001471                             FSE-JGRPRT.
001480******************************************************************
001490 DATA DIVISION.
001500 FILE SECTION.
001510******************************************************************
001520*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001530*   LOS TRES FD SE DECLARAN EN EL MISMO ORDEN EN QUE SE ABREN EN  *
001540*   0150-ABRIR-ARCHIVOS: ENTRADA DE JUEGOS, ENTRADA DE ERRORES Y  *
001550*   SALIDA DEL REPORTE                                            *
001560******************************************************************
001570*   ENTRADA DE JUEGOS CANDIDATOS A ARBITRAJE
001580*   (LAYOUT COMPLETO EN JGENT01.CPY; REGISTRO DE ANCHO FIJO)
001590 FD JGITEM.
001600     COPY JGENT01.
001610*   ENTRADA DE ERRORES YA DETECTADOS AGUAS ARRIBA
001620 FD JGERRS.
001630     COPY JGERR01.
001640*   SALIDA DEL REPORTE DE ARBITRAJE (132 COLUMNAS)
001650*   (LAYOUTS DE TODAS LAS LINEAS EN JGRPT01.CPY)
001660 FD JGRPRT.
001670     COPY JGRPT01.
001680 WORKING-STORAGE SECTION.
001690******************************************************************
001700*   NOTA GENERAL DE MANTENIMIENTO: LOS PREFIJOS WKS- IDENTIFICAN  *
001710*   CAMPOS DE TRABAJO PROPIOS DE ESTE PROGRAMA (NO VIENEN DE UN   *
001720*   ARCHIVO NI SE COMPARTEN CON OTRO MODULO); LOS PREFIJOS JGIT-, *
001730*   JGER- Y JGRP- IDENTIFICAN, RESPECTIVAMENTE, LOS CAMPOS DE     *
001740*   JGENT01.CPY, JGERR01.CPY Y JGRPT01.CPY. AL AGREGAR UN CAMPO   *
001750*   NUEVO, RESPETAR EL PREFIJO QUE CORRESPONDA SEGUN SU ORIGEN.   *
001760******************************************************************
001770*--> CAMPOS 77, SUELTOS (NO ANIDADOS BAJO NINGUN 01), PARA USO
001780*--> PROPIO DE ESTA RUTINA; ASI LOS DECLARA EL AREA EN JM47ADM
001790 77 WKS-HORA-CORRIDA           PIC X(08) VALUE SPACES.
001800*--> ACOMPANA A WKS-FECHA-CORRIDA EN EL ROTULO DE CONSOLA DE
001810*--> 0150-ABRIR-ARCHIVOS; NO SE IMPRIME EN EL REPORTE
001820 77 WKS-TRAZA-CONTADOR         PIC 9(05) COMP VALUE ZEROES.
001830*--> CUENTA LOS UPC NO NUMERICOS DETECTADOS POR LA TRAZA DE
001840*--> DEPURACION (0310-LEER-JUEGO, BAJO UPSI-0); SE INFORMA AL
001850*--> CONSOLE DESDE 0700-CERRAR-ARCHIVOS SOLO SI LA TRAZA ESTA ACTIVA
001860******************************************************************
001870*           RECURSOS RUTINAS Y VALIDACION FILE-STATUS            *
001880******************************************************************
001890*--> UN BYTE DE FILE STATUS POR ARCHIVO; SE CONSULTA DESPUES DE CADA
001900*--> OPEN/CLOSE PARA DETECTAR PROBLEMAS DE ACCESO AL SISTEMA OPERATIVO
001910 01 WKS-FS-STATUS.
001920    02 WKS-STATUS.
001930*      ENTRADA DE JUEGOS (UPC, TITULO, PRECIO, VELOCIDAD, ETC.)
001940       04 FS-JGITEM              PIC 9(02) VALUE ZEROES.
001950       04 FSE-JGITEM.
001960          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001970          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001980          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001990*      ENTRADA DE ERRORES DE VALIDACION DE UPC (CARGA PREVIA)
002000       04 FS-JGERRS              PIC 9(02) VALUE ZEROES.
002010       04 FSE-JGERRS.
002020          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
002030          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
002040          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
002050*      SALIDA DEL REPORTE DE ARBITRAJE (DETALLE, RESUMEN, ERRORES)
002060       04 FS-JGRPRT              PIC 9(02) VALUE ZEROES.
002070       04 FSE-JGRPRT.
002080          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
002090          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
002100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
002110*      VARIABLES DE LA RUTINA DE DIAGNOSTICO DE FSE (DEBD1R00)
002120       04 PROGRAMA               PIC X(08) VALUE SPACES.
002130       04 ARCHIVO                PIC X(08) VALUE SPACES.
002140       04 ACCION                 PIC X(10) VALUE SPACES.
002150       04 LLAVE                  PIC X(32) VALUE SPACES.
002160    02 FILLER                 PIC X(02) VALUE SPACES.
002170******************************************************************
002180*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
002190******************************************************************
002200 01 WKS-VARIABLES-TRABAJO.
002210*--> CONTADORES DE LA PRIMERA PASADA (VER 0210-CONTAR-JUEGOS-VALIDOS):
002220*--> LEIDOS CUENTA TODO RENGLON FISICO, VALIDOS SOLO LOS DE UPC NO
002230*--> EN BLANCO; LA DIFERENCIA ENTRE AMBOS SON LOS RENGLONES SALTADOS
002240    02 WKS-TOTAL-LEIDOS           PIC 9(05) COMP VALUE ZEROES.
002250    02 WKS-TOTAL-VALIDOS          PIC 9(05) COMP VALUE ZEROES.
002260*--> CONTADOR DE ERRORES REALMENTE CARGADOS A LA TABLA EN MEMORIA
002270*--> (VER WKS-MAX-ERRORES MAS ABAJO, TOPE DE LA TABLA)
002280    02 WKS-TOTAL-ERRORES          PIC 9(05) COMP VALUE ZEROES.
002290*--> SUBINDICE DE RECORRIDO DE LA TABLA DE ERRORES AL IMPRIMIR
002300    02 WKS-IDX                    PIC 9(05) COMP VALUE ZEROES.
002310*--> CONTADOR AUXILIAR DE USO GENERAL (RETROCESO DE CARACTERES)
002320    02 WKS-I                      PIC 9(02) COMP VALUE ZEROES.
002330*--> TOPE DE LA TABLA WKS-TAB-ERRORES; DEBE COINCIDIR CON EL OCCURS
002340*--> DE WKS-ERR-ENTRADA MAS ABAJO PARA EVITAR DESBORDE DE SUBINDICE
002350    02 WKS-MAX-ERRORES            PIC 9(05) COMP VALUE 500.
002360*--> RESULTADO DE LA CLASIFICACION DE VELOCIDAD PARA EL JUEGO
002370    02 WKS-VELOC-ETIQUETA         PIC X(10) VALUE SPACES.
002380    02 WKS-VELOC-DESCRIPCION      PIC X(60) VALUE SPACES.
002390*--> VENTAS POR DIA A MOSTRAR, YA RECORTADAS (DERIVADAS O DE PASO)
002400    02 WKS-VENTAS-DIA-TXT         PIC X(07) VALUE SPACES.
002410    02 WKS-VENTAS-DIA-CALC        PIC S9(5) VALUE ZEROES.
002420*--> SE DECLARA CON SIGNO POR CONVENCION DE LA CASA PARA TODO
002430*--> RESULTADO DE COMPUTE, AUNQUE EL DOMINIO REAL NUNCA ES NEGATIVO
002440*--> ACUMULADOR DE ETIQUETAS DE OPORTUNIDAD (MAX 7, 10 C/U)
002450    02 WKS-ETIQUETAS              PIC X(76) VALUE SPACES.
002460*--> LONGITUD OCUPADA HASTA AHORA EN WKS-ETIQUETAS (SE RECALCULA EN
002470*--> CADA LLAMADA A 0341-AGREGAR-ETIQUETA)
002480    02 WKS-LONG-ETIQUETAS         PIC 9(03) COMP VALUE ZEROES.
002490*--> CAMPOS DE TRABAJO PARA LA EDICION DE DINERO (N/A O SIGNO)
002500    02 WKS-CAMPO-DINERO           PIC X(45) VALUE SPACES.
002510*--> CAMPO DE ENTRADA GENERICO PARA 0370-EDITAR-DINERO: EL LLAMADOR
002520*--> LO LLENA JUNTO CON WKS-IND-DINERO ANTES DE CADA PERFORM
002530    02 WKS-VALOR-DINERO           PIC S9(5)V99 VALUE ZEROES.
002540    02 WKS-IND-DINERO             PIC X(01) VALUE 'N'.
002550*--> PUNTERO DE PROGRESO PARA LOS STRING ... WITH POINTER; SE REUSA
002560*--> EN VARIAS RUTINAS DE EDICION, SIEMPRE REINICIALIZADO EN 1 ANTES
002570    02 WKS-PTR                    PIC 9(03) COMP VALUE 1.
002580*--> CAMPOS EDITADOS (SUPRESION DE CEROS, SIGNO FLOTANTE, ETC.)
002590*--> ALIMENTA JGRP-D1-PRECIO Y JGRP-D1-EQUILIBRIO (VIA 0370)
002600    02 WKS-ED-PRECIO              PIC $$$$$9.99 VALUE SPACES.
002610*--> ALIMENTA JGRP-D4-GANANCIA (VIA 0380-EDITAR-GANANCIA)
002620    02 WKS-ED-GANANCIA            PIC ++++++.99 VALUE SPACES.
002630*--> ALIMENTA LA ANOTACION '(N% ROI)' DENTRO DE LA GANANCIA
002640    02 WKS-ED-ROI                 PIC -ZZ9.9    VALUE SPACES.
002650*--> ALIMENTA 'SALES RANK: #N' EN JGRP-D3-RANGO-VENTA
002660    02 WKS-ED-RANGO-VENTA         PIC ZZZZZZZ9  VALUE SPACES.
002670*--> ALIMENTA '<N> SELLERS' EN JGRP-D4-VENDEDORES
002680    02 WKS-ED-VENDEDORES          PIC ZZZ9      VALUE SPACES.
002690*--> EDICION A 1 DECIMAL CUANDO JGIT-VENTAS-DIA-EST VIENE DE PASO
002700    02 WKS-ED-VENTAS-DIA          PIC ZZ9.9     VALUE SPACES.
002710*--> EDICION ENTERA CUANDO SE DERIVA DE VENTAS-MES / 30
002720    02 WKS-ED-VENTAS-DIA-INT      PIC ZZZZ9     VALUE SPACES.
002730*--> 06/02/2011 MSIC 120744 - CAMPO EDITADO PARA EL PUNTAJE DE
002740*--> RIESGO DE PASO (0 A 10, CEROS A LA IZQUIERDA SUPRIMIDOS)
002750    02 WKS-ED-RIESGO              PIC Z9        VALUE SPACES.
002760*--> RUTINA GENERICA DE RECORTE DE ESPACIOS A LA IZQUIERDA
002770*--> WKS-TRIM-ENTRADA/SALIDA SON DE 12 POSICIONES PORQUE EL CAMPO
002780*--> EDITADO MAS ANCHO QUE SE LE PASA (WKS-CAMPO-DINERO NO SE LE
002790*--> PASA DIRECTO; SOLO LOS CAMPOS YA EDITADOS CON PIC NUMERICA)
002800    02 WKS-TRIM-ENTRADA           PIC X(12) VALUE SPACES.
002810    02 WKS-TRIM-SALIDA            PIC X(12) VALUE SPACES.
002820    02 WKS-TRIM-POS               PIC 9(02) COMP VALUE ZEROES.
002830*--> FECHA DE CORRIDA (SOLO PARA EL ROTULO INICIAL DEL LISTADO)
002840*--> SOLO SE USA PARA EL DISPLAY DE CONSOLA AL ARRANCAR EL CORRIDO;
002850*--> NO SE IMPRIME EN EL REPORTE (SPEC NO EXIGE FECHA EN EL LISTADO)
002860    02 WKS-FECHA-CORRIDA          PIC 9(06) VALUE ZEROES.
002870    02 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
002880*--> VISTA POR COMPONENTES DE WKS-FECHA-CORRIDA (AAMMDD) PARA EL
002890*--> DISPLAY DE CONSOLA; NO SE USAN CAMPOS DE 2 DIGITOS DE ANIO EN
002900*--> NINGUN ARCHIVO PERSISTENTE (VER REVISION Y2K EN LA BITACORA)
002910       04 WKS-FC-ANIO             PIC 99.
002920       04 WKS-FC-MES              PIC 99.
002930       04 WKS-FC-DIA              PIC 99.
002940*--> TABLA RESUMEN DEL CORRIDO (SALIDA, NO ES ARCHIVO)
002950*--> ACUMULADORES DEL BLOQUE RESUMEN; SE VUELCAN A JGRPT01.CPY EN
002960*--> 0500-IMPRIMIR-RESUMEN AL FINAL DEL CORRIDO
002970    02 WKS-RESUMEN.
002980*--> EQUIVALE A WKS-TOTAL-VALIDOS UNA VEZ TERMINADO EL LAZO PRINCIPAL
002990       04 WKS-TOTAL-GAMES         PIC 9(05) COMP VALUE ZEROES.
003000*--> SOLO GANANCIA > 0 (CERO EXACTO NO CUENTA, VER BITACORA)
003010       04 WKS-PROFITABLE-COUNT    PIC 9(05) COMP VALUE ZEROES.
003020*--> GANANCIA AUSENTE SE SUMA COMO CERO (NO SE EXCLUYE DEL CONTEO)
003030       04 WKS-SUMA-GANANCIA       PIC S9(7)V99 VALUE ZEROES.
003040       04 WKS-AVG-PROFIT          PIC S9(5)V99 VALUE ZEROES.
003050*--> RANGO DE VENTA ESTRICTAMENTE MENOR A 1000
003060       04 WKS-HOT-ITEMS           PIC 9(05) COMP VALUE ZEROES.
003070*--> SWITCHES DE FIN DE ARCHIVO Y DE CORRIDO
003080*--> SWITCHES DE UN DIGITO CON 88-LEVEL; CORRIDO-VALIDO SE ENCIENDE
003090*--> SOLO CUANDO HAY AL MENOS UN UPC VALIDO (VER 0100-INICIO)
003100    02 WKS-FLAGS.
003110*--> SE ENCIENDE AL LLEGAR AT END EN 0310-LEER-JUEGO
003120       04 WKS-FIN-JGITEM          PIC 9(01) VALUE ZEROES.
003130          88 FIN-JGITEM                      VALUE 1.
003140*--> SE ENCIENDE AL LLEGAR AT END EN 0221-LEER-ERROR
003150       04 WKS-FIN-JGERRS          PIC 9(01) VALUE ZEROES.
003160          88 FIN-JGERRS                      VALUE 1.
003170       04 WKS-CORRIDO-VALIDO      PIC 9(01) VALUE ZEROES.
003180          88 CORRIDO-VALIDO                  VALUE 1.
003190*--> RELLENO DE ALINEACION AL FINAL DEL GRUPO DE SWITCHES
003200    02 FILLER                     PIC X(02) VALUE SPACES.
003210******************************************************************
003220*   TABLA DE ERRORES EN MEMORIA (CARGADA DE JGERRS ANTES DEL     *
003230*   PROCESO PRINCIPAL PARA PODER IMPRIMIR EL CONTEO EN EL        *
003240*   ENCABEZADO DEL BLOQUE DE ERRORES)                            *
003250******************************************************************
003260 01 WKS-TAB-ERRORES.
003270    02 WKS-ERR-ENTRADA OCCURS 500 TIMES
003280                        INDEXED BY WKS-IX-ERR.
003290*--> COPIA DIRECTA DE JGER-UPC AL MOMENTO DE CARGAR LA TABLA
003300       04 WKS-ERR-UPC             PIC X(12).
003310*--> COPIA DIRECTA DE JGER-TEXTO-ERROR AL MOMENTO DE CARGAR LA TABLA
003320       04 WKS-ERR-TEXTO           PIC X(60).
003330*--> RELLENO PARA SEPARAR ENTRADAS CONTIGUAS AL IMPRIMIR EN TRAZA
003340       04 FILLER                  PIC X(01) VALUE SPACE.
003350******************************************************************
003360*   TABLA DE CATEGORIA PRECALCULADA -> ETIQUETA (REDEFINES)      *
003370******************************************************************
003380 01  TABLA-CATEGORIA.
003390*--> CATEGORIA 1 DE 6 - ENTRADA MAS RAPIDA
003400     02 FILLER PIC X(20) VALUE
003410        'LIGHTNING LIGHTNING '.
003420*--> CATEGORIA 2 DE 6
003430     02 FILLER PIC X(20) VALUE
003440        'VERY-FAST VERY FAST '.
003450*--> CATEGORIA 3 DE 6
003460     02 FILLER PIC X(20) VALUE
003470        'FAST      FAST      '.
003480*--> CATEGORIA 4 DE 6
003490     02 FILLER PIC X(20) VALUE
003500        'MODERATE  MODERATE  '.
003510*--> CATEGORIA 5 DE 6 - TAMBIEN RESPALDO DE CODIGO
003520     02 FILLER PIC X(20) VALUE
003530        'SLOW      SLOW      '.
003540*--> CATEGORIA 6 DE 6 - ENTRADA MAS LENTA
003550     02 FILLER PIC X(20) VALUE
003560        'VERY-SLOW VERY SLOW '.
003570*--> EL REDEFINES PERMITE CARGAR LA TABLA COMO BLOQUES DE LITERAL
003580*--> (FACIL DE LEER Y MANTENER EN COLUMNAS) Y LUEGO ACCEDERLA COMO
003590*--> UNA TABLA OCCURS PARA EL SEARCH DE 0320-CLASIFICAR-VELOCIDAD
003600 01  TABLA-CATEGORIA-R REDEFINES TABLA-CATEGORIA.
003610     02 CAT-ENTRADA OCCURS 6 TIMES INDEXED BY IX-CAT.
003620        04 CAT-CODIGO             PIC X(10).
003630        04 CAT-ETIQUETA           PIC X(10).
003640******************************************************************
003650*   TABLA DE UMBRALES DE RANGO -> ETIQUETA/DESCRIPCION           *
003660******************************************************************
003670 01  TABLA-RANGO.
003680*--> UMBRAL 1 DE 6: RANGO < 1000 -> LIGHTNING
003690     02 FILLER PIC X(20) VALUE
003700        '00001000LIGHTNING LI'.
003710     02 FILLER PIC X(20) VALUE
003720        'GHTNING FAST - Sells'.
003730     02 FILLER PIC X(20) VALUE
003740        ' multiple times per '.
003750     02 FILLER PIC X(20) VALUE
003760        'day. Will sell withi'.
003770     02 FILLER PIC X(20) VALUE
003780        'n hours.            '.
003790*--> UMBRAL 2 DE 6: RANGO < 5000 -> VERY FAST
003800     02 FILLER PIC X(20) VALUE
003810        '00005000VERY FAST VE'.
003820     02 FILLER PIC X(20) VALUE
003830        'RY FAST - Sells almo'.
003840     02 FILLER PIC X(20) VALUE
003850        'st daily. Will sell '.
003860     02 FILLER PIC X(20) VALUE
003870        'within 1-3 days.    '.
003880     02 FILLER PIC X(20) VALUE
003890        '                    '.
003900*--> UMBRAL 3 DE 6: RANGO < 20000 -> FAST
003910     02 FILLER PIC X(20) VALUE
003920        '00020000FAST      FA'.
003930     02 FILLER PIC X(20) VALUE
003940        'ST - Sells several t'.
003950     02 FILLER PIC X(20) VALUE
003960        'imes per week. Will '.
003970     02 FILLER PIC X(20) VALUE
003980        'sell within a week. '.
003990     02 FILLER PIC X(20) VALUE
004000        '                    '.
004010*--> UMBRAL 4 DE 6: RANGO < 50000 -> MODERATE
004020     02 FILLER PIC X(20) VALUE
004030        '00050000MODERATE  MO'.
004040     02 FILLER PIC X(20) VALUE
004050        'DERATE - Sells a few'.
004060     02 FILLER PIC X(20) VALUE
004070        ' times per week. May'.
004080     02 FILLER PIC X(20) VALUE
004090        ' take 1-2 weeks to s'.
004100     02 FILLER PIC X(20) VALUE
004110        'ell.                '.
004120*--> UMBRAL 5 DE 6: RANGO < 100000 -> SLOW
004130     02 FILLER PIC X(20) VALUE
004140        '00100000SLOW      SL'.
004150     02 FILLER PIC X(20) VALUE
004160        'OW - Sells about onc'.
004170     02 FILLER PIC X(20) VALUE
004180        'e per month. May tak'.
004190     02 FILLER PIC X(20) VALUE
004200        'e 30+ days to sell. '.
004210     02 FILLER PIC X(20) VALUE
004220        '                    '.
004230*--> UMBRAL 6 DE 6: RESPALDO (RANGO >= 100000) -> VERY SLOW
004240     02 FILLER PIC X(20) VALUE
004250        '99999999VERY SLOW VE'.
004260     02 FILLER PIC X(20) VALUE
004270        'RY SLOW - Rarely sel'.
004280     02 FILLER PIC X(20) VALUE
004290        'ls. May take months '.
004300     02 FILLER PIC X(20) VALUE
004310        'to sell. High risk. '.
004320     02 FILLER PIC X(20) VALUE
004330        '                    '.
004340*--> MISMA TECNICA QUE TABLA-CATEGORIA-R; CADA FILA OCUPA 100
004350*--> POSICIONES (8 DE UMBRAL + 10 DE ETIQUETA + 82 DE DESCRIPCION)
004360*--> REPARTIDAS EN 5 FILLER DE 20 POSICIONES POR LIMITE DE COLUMNA
004370 01  TABLA-RANGO-R REDEFINES TABLA-RANGO.
004380     02 RANGO-ENTRADA OCCURS 6 TIMES INDEXED BY IX-RAN.
004390        04 RANGO-TOPE             PIC 9(08).
004400        04 RANGO-ETIQUETA         PIC X(10).
004410        04 RANGO-DESCRIPCION      PIC X(82).
004420******************************************************************
004430 PROCEDURE DIVISION.
004440******************************************************************
004450*               S E C C I O N    P R I N C I P A L
004460******************************************************************
004470 0100-INICIO.
004480     PERFORM 0150-ABRIR-ARCHIVOS THRU 0150-ABRIR-ARCHIVOS-E
004490*    PASO 1: ABRIR LOS TRES ARCHIVOS DEL CORRIDO
004500     PERFORM 0210-CONTAR-JUEGOS-VALIDOS
004510             THRU 0210-CONTAR-JUEGOS-VALIDOS-E
004520     IF WKS-TOTAL-VALIDOS = ZEROES
004530        DISPLAY 'NO VALID UPCS FOUND'
004540        PERFORM 0700-CERRAR-ARCHIVOS THRU 0700-CERRAR-ARCHIVOS-E
004550        MOVE 16 TO RETURN-CODE
004560        STOP RUN
004570     END-IF
004580     SET CORRIDO-VALIDO TO TRUE
004590*    12/11/2008 HCAS 118420 - EL ENCABEZADO DEL REPORTE (TITULO Y
004600*    LINEA DE COLUMNAS) SE MUEVE A DESPUES DE ESTA VALIDACION; EN
004610*    LA VERSION ANTERIOR EL ENCABEZADO QUEDABA ESCRITO EN JGRPRT
004620*    AUN CUANDO EL CORRIDO ABORTABA POR CERO UPCS VALIDOS, LO QUE
004630*    VIOLABA LA REGLA "CORRIDO SIN UPCS VALIDOS NO PRODUCE REPORTE".
004640     PERFORM 0160-ESCRIBIR-ENCABEZADO
004650             THRU 0160-ESCRIBIR-ENCABEZADO-E
004660*    PASO 3: CARGAR LOS ERRORES EN MEMORIA ANTES DEL LAZO PRINCIPAL
004670     PERFORM 0220-CARGAR-ERRORES THRU 0220-CARGAR-ERRORES-E
004680*    PASO 4: LAZO PRINCIPAL, UN GRUPO DE DETALLE POR JUEGO VALIDO
004690     PERFORM 0300-PROCESAR-JUEGOS THRU 0300-PROCESAR-JUEGOS-E
004700             UNTIL FIN-JGITEM
004710*    PASO 5: BLOQUE RESUMEN DEL CORRIDO
004720     PERFORM 0500-IMPRIMIR-RESUMEN THRU 0500-IMPRIMIR-RESUMEN-E
004730*    PASO 6: BLOQUE DE ERRORES (SOLO SI HUBO ALGUNO)
004740     PERFORM 0600-IMPRIMIR-ERRORES THRU 0600-IMPRIMIR-ERRORES-E
004750     PERFORM 0700-CERRAR-ARCHIVOS THRU 0700-CERRAR-ARCHIVOS-E
004760*    FIN NORMAL DEL CORRIDO; EL RETURN-CODE QUEDA EN CERO
004770*    (SOLO SE PONE A 16 EN LOS ABORTOS POR ERROR DE ARCHIVO O
004780*    POR CERO UPCS VALIDOS, VER MAS ARRIBA)
004790     STOP RUN.
004800 0100-INICIO-E. EXIT.
004810
004820******************************************************************
004830*   ABRE LOS TRES ARCHIVOS DEL CORRIDO Y CAPTURA LA FECHA DE       *
004840*   SISTEMA PARA EL ROTULO DE CONSOLA. IMPORTANTE: ESTA RUTINA     *
004850*   YA NO ESCRIBE NADA EN JGRPRT (VER BITACORA 12/11/2008); EL     *
004860*   ENCABEZADO DEL REPORTE SE IMPRIME APARTE, DESDE 0100-INICIO,   *
004870*   SOLO DESPUES DE CONFIRMAR QUE HAY AL MENOS UN UPC VALIDO EN    *
004880*   EL CORRIDO (VER 0160-ESCRIBIR-ENCABEZADO)                      *
004890******************************************************************
004900 0150-ABRIR-ARCHIVOS.
004910*    LA FECHA Y LA HORA DE SISTEMA SOLO SIRVEN PARA EL DISPLAY DE
004920*    CONSOLA DE ABAJO; NO SE IMPRIMEN EN EL REPORTE (SPEC NO LO EXIGE)
004930     ACCEPT WKS-FECHA-CORRIDA FROM DATE
004940     ACCEPT WKS-HORA-CORRIDA FROM TIME
004950     DISPLAY 'JGAR1C01 - CORRIDA DEL ' WKS-FC-ANIO '-'
004960             WKS-FC-MES '-' WKS-FC-DIA ' ' WKS-HORA-CORRIDA
004970*    PROGRAMA IDENTIFICA AL MODULO LLAMADOR ANTE DEBD1R00; SE FIJA
004980*    UNA SOLA VEZ PORQUE NO CAMBIA DENTRO DE UN MISMO CORRIDO
004990     MOVE 'JGAR1C01' TO PROGRAMA
005000*    JGITEM SE ABRE EN ESTE PUNTO SOLO PARA VALIDAR EL STATUS DE
005010*    APERTURA; SERA CERRADO Y REABIERTO EN 0210 PARA LA SEGUNDA
005020*    PASADA (PRIMERO SE CUENTA, LUEGO SE PROCESA DE VERDAD)
005030     OPEN INPUT JGITEM JGERRS
005040          OUTPUT JGRPRT
005050*    LOS TRES CHEQUES DE STATUS SON IDENTICOS EN FORMA; SE DEJAN
005060*    SEPARADOS (EN VEZ DE UNA RUTINA COMUN) PARA QUE EL DISPLAY
005070*    IDENTIFIQUE CLARAMENTE CUAL ARCHIVO FALLO. ANTES DE ABORTAR CADA
005080*    UNO LLAMA A LA RUTINA DE DIAGNOSTICO DE LA CASA (DEBD1R00), EL
005090*    MISMO PATRON QUE USA MORAS1 PARA CADA UNO DE SUS ARCHIVOS
005100     IF FS-JGITEM NOT = ZERO
005110        MOVE 'OPEN'     TO ACCION
005120        MOVE SPACES     TO LLAVE
005130        MOVE 'JGITEM'   TO ARCHIVO
005140        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005150                              FS-JGITEM, FSE-JGITEM
005160        DISPLAY '>>> ERROR AL ABRIR JGITEM, STATUS: ' FS-JGITEM
005170        MOVE 16 TO RETURN-CODE
005180        STOP RUN
005190     END-IF
005200     IF FS-JGERRS NOT = ZERO
005210        MOVE 'OPEN'     TO ACCION
005220        MOVE SPACES     TO LLAVE
005230        MOVE 'JGERRS'   TO ARCHIVO
005240        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005250                              FS-JGERRS, FSE-JGERRS
005260        DISPLAY '>>> ERROR AL ABRIR JGERRS, STATUS: ' FS-JGERRS
005270        MOVE 16 TO RETURN-CODE
005280        STOP RUN
005290     END-IF
005300     IF FS-JGRPRT NOT = ZERO
005310        MOVE 'OPEN'     TO ACCION
005320        MOVE SPACES     TO LLAVE
005330        MOVE 'JGRPRT'   TO ARCHIVO
005340        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005350                              FS-JGRPRT, FSE-JGRPRT
005360        DISPLAY '>>> ERROR AL ABRIR JGRPRT, STATUS: ' FS-JGRPRT
005370        MOVE 16 TO RETURN-CODE
005380        STOP RUN
005390     END-IF.
005400 0150-ABRIR-ARCHIVOS-E. EXIT.
005410
005420******************************************************************
005430*   ESCRIBE EL TITULO Y LA LINEA DE COLUMNAS DEL REPORTE. LLAMADA  *
005440*   UNICAMENTE DESDE 0100-INICIO, UNA VEZ QUE WKS-TOTAL-VALIDOS   *
005450*   YA SE CONFIRMO MAYOR QUE CERO; DE ESTE MODO UN CORRIDO QUE    *
005460*   ABORTA CON "NO VALID UPCS FOUND" NO DEJA NINGUN RENGLON       *
005470*   ESCRITO EN JGRPRT (EL ARCHIVO DE SALIDA QUEDA VACIO)          *
005480******************************************************************
005490 0160-ESCRIBIR-ENCABEZADO.
005500     WRITE JGRP-LINEA-TITULO
005510     WRITE JGRP-LINEA-ENCABEZADO.
005520 0160-ESCRIBIR-ENCABEZADO-E. EXIT.
005530
005540******************************************************************
005550*   PRIMERA PASADA SOBRE JGITEM: SOLO CUENTA LOS UPC NO EN       *
005560*   BLANCO, PARA PODER ABORTAR EL CORRIDO ANTES DE IMPRIMIR      *
005570*   NADA CUANDO NO HAY NINGUN UPC VALIDO (REGLA DE NEGOCIO)      *
005580******************************************************************
005590 0210-CONTAR-JUEGOS-VALIDOS.
005600     PERFORM 0310-LEER-JUEGO THRU 0310-LEER-JUEGO-E
005610             UNTIL FIN-JGITEM
005620*    TERMINADA LA CUENTA SE CIERRA Y REABRE JGITEM PARA QUE EL
005630*    LAZO PRINCIPAL (0300, VIA 0310) LO LEA DE NUEVO DESDE EL
005640*    PRIMER RENGLON; WKS-FIN-JGITEM SE REINICIA MAS ABAJO
005650     CLOSE JGITEM
005660     OPEN INPUT JGITEM
005670*    MISMO PATRON DE DIAGNOSTICO QUE 0150-ABRIR-ARCHIVOS: SE LLAMA A
005680*    DEBD1R00 ANTES DE ABORTAR SI LA REAPERTURA FALLA
005690     IF FS-JGITEM NOT = ZERO
005700        MOVE 'OPEN'     TO ACCION
005710        MOVE SPACES     TO LLAVE
005720        MOVE 'JGITEM'   TO ARCHIVO
005730        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005740                              FS-JGITEM, FSE-JGITEM
005750        DISPLAY '>>> ERROR AL REABRIR JGITEM, STATUS: ' FS-JGITEM
005760        MOVE 16 TO RETURN-CODE
005770        STOP RUN
005780     END-IF
005790     MOVE ZEROES TO WKS-FIN-JGITEM.
005800 0210-CONTAR-JUEGOS-VALIDOS-E. EXIT.
005810
005820******************************************************************
005830*   CARGA EL ARCHIVO JGERRS COMPLETO A LA TABLA EN MEMORIA PARA  *
005840*   PODER CONOCER EL CONTEO DE ERRORES ANTES DE IMPRIMIR EL      *
005850*   ENCABEZADO "ERRORS: <count>"                                 *
005860*   ESTA ES LA MISMA TECNICA DE DOS PASADAS QUE 0210 USA SOBRE
005870*   JGITEM: SE LEE TODO EL ARCHIVO ANTES DE ESCRIBIR UNA SOLA LINEA
005880******************************************************************
005890 0220-CARGAR-ERRORES.
005900     PERFORM 0221-LEER-ERROR THRU 0221-LEER-ERROR-E
005910             UNTIL FIN-JGERRS.
005920 0220-CARGAR-ERRORES-E. EXIT.
005930
005940******************************************************************
005950*   LEE UN RENGLON DE JGERRS Y LO CARGA A LA TABLA EN MEMORIA SI   *
005960*   AUN HAY CUPO (WKS-MAX-ERRORES); RENGLONES DE MAS ALLA DEL      *
005970*   TOPE SE DESCARTAN EN SILENCIO (EL OCCURS NO SE PUEDE EXCEDER)  *
005980******************************************************************
005990 0221-LEER-ERROR.
006000     READ JGERRS
006010        AT END
006020*           NO QUEDAN MAS REGISTROS DE ERROR POR CARGAR
006030           SET FIN-JGERRS TO TRUE
006040        NOT AT END
006050*           SE RESPETA EL TOPE WKS-MAX-ERRORES (500); DE MAS ALLA
006060*           SE DESCARTA EL REGISTRO SIN AVISO (VER BANNER ARRIBA)
006070           IF WKS-TOTAL-ERRORES < WKS-MAX-ERRORES
006080              ADD 1 TO WKS-TOTAL-ERRORES
006090              MOVE JGER-REGISTRO
006100                TO WKS-ERR-ENTRADA (WKS-TOTAL-ERRORES)
006110           END-IF
006120     END-READ.
006130 0221-LEER-ERROR-E. EXIT.
006140
006150******************************************************************
006160*                  L E C T U R A   D E   J G I T E M             *
006170******************************************************************
006180 0310-LEER-JUEGO.
006190*    SE LEE EL SIGUIENTE RENGLON FISICO DE JGITEM; UN UPC EN BLANCO
006200*    SE CUENTA EN LEIDOS PERO NO EN VALIDOS (SE SALTA MAS ADELANTE)
006210     READ JGITEM
006220        AT END
006230           SET FIN-JGITEM TO TRUE
006240        NOT AT END
006250           ADD 1 TO WKS-TOTAL-LEIDOS
006260           IF JGIT-UPC NOT = SPACES
006270              ADD 1 TO WKS-TOTAL-VALIDOS
006280              IF JG-TRAZA-ACTIVA AND JGIT-UPC IS NOT JG-DIGITOS
006290                 DISPLAY 'TRAZA: UPC NO NUMERICO - ' JGIT-UPC
006300              ADD 1 TO WKS-TRAZA-CONTADOR
006310*              EL SWITCH UPSI-0 SE ENCIENDE DESDE JCL PARA
006320*              DEPURACION EN CASA; EN PRODUCCION QUEDA APAGADO
006330              END-IF
006340           END-IF
006350     END-READ.
006360 0310-LEER-JUEGO-E. EXIT.
006370
006380******************************************************************
006390*             L A Z O   P R I N C I P A L   P O R   J U E G O    *
006400******************************************************************
006410 0300-PROCESAR-JUEGOS.
006420     PERFORM 0310-LEER-JUEGO THRU 0310-LEER-JUEGO-E
006430*    UN UPC EN BLANCO SE SALTA POR COMPLETO (NO GENERA DETALLE NI
006440*    CUENTA EN LAS ESTADISTICAS); EL GO TO EVITA ANIDAR EL RESTO
006450*    DEL PARRAFO EN UN SEGUNDO NIVEL DE IF
006460     IF NOT FIN-JGITEM AND JGIT-UPC = SPACES
006470        GO TO 0300-PROCESAR-JUEGOS-E
006480     END-IF
006490     IF NOT FIN-JGITEM
006500        PERFORM 0320-CLASIFICAR-VELOCIDAD
006510                THRU 0320-CLASIFICAR-VELOCIDAD-E
006520        PERFORM 0330-CALC-VENTAS-DIA
006530                THRU 0330-CALC-VENTAS-DIA-E
006540        PERFORM 0340-ETIQUETAR-OPORTUNIDAD
006550                THRU 0340-ETIQUETAR-OPORTUNIDAD-E
006560        PERFORM 0350-ACUM-ESTADISTICAS
006570                THRU 0350-ACUM-ESTADISTICAS-E
006580        PERFORM 0360-ESCRIBIR-DETALLE
006590                THRU 0360-ESCRIBIR-DETALLE-E
006600     END-IF.
006610 0300-PROCESAR-JUEGOS-E. EXIT.
006620
006630******************************************************************
006640*   CLASIFICADOR DE VELOCIDAD: SI VIENE EXPLICACION PRECALCULADA *
006650*   SE USA LA CATEGORIA SUMINISTRADA (CON RESPALDO A SLOW),      *
006660*   DE LO CONTRARIO SE DERIVA DEL RANGO DE VENTA POR TABLA       *
006670******************************************************************
006680 0320-CLASIFICAR-VELOCIDAD.
006690*    RAMA A: VIENE EXPLICACION PRECALCULADA -> SE USA LA CATEGORIA
006700*    SUMINISTRADA; CUALQUIER CODIGO NO RECONOCIDO POR LA TABLA CAE
006710*    AL RESPALDO 'SLOW' (EL MOVE INICIAL, ANTES DEL SEARCH)
006720     IF JGIT-EXPLICACION-VELOC NOT = SPACES
006730        MOVE JGIT-EXPLICACION-VELOC TO WKS-VELOC-DESCRIPCION
006740        MOVE 'SLOW' TO WKS-VELOC-ETIQUETA
006750        SET IX-CAT TO 1
006760        SEARCH CAT-ENTRADA
006770*           NO DEBERIA OCURRIR (LA FILA 6 CUBRE TODO RANGO >=
006780*           100000 EN ADELANTE) PERO SE DEJA EL RESPALDO POR
006790*           CONSISTENCIA CON EL PATRON DE SEARCH DE LA CASA
006800           AT END
006810              MOVE 'SLOW'      TO WKS-VELOC-ETIQUETA
006820           WHEN CAT-CODIGO (IX-CAT) = JGIT-CATEGORIA-VELOC
006830              MOVE CAT-ETIQUETA (IX-CAT) TO WKS-VELOC-ETIQUETA
006840        END-SEARCH
006850*    RAMA B: NO VIENE EXPLICACION -> SE DERIVA DE JGIT-RANGO-VENTA
006860*    CONTRA LA TABLA DE UMBRALES (PRIMERA COINCIDENCIA, ASCENDENTE);
006870*    SI NINGUN UMBRAL CALZA (AT END) SE USA LA FILA 6 (VERY SLOW)
006880     ELSE
006890        SET IX-RAN TO 1
006900        SEARCH RANGO-ENTRADA
006910           AT END
006920              MOVE RANGO-ETIQUETA (6)    TO WKS-VELOC-ETIQUETA
006930              MOVE RANGO-DESCRIPCION (6) TO WKS-VELOC-DESCRIPCION
006940           WHEN JGIT-RANGO-VENTA < RANGO-TOPE (IX-RAN)
006950              MOVE RANGO-ETIQUETA (IX-RAN)
006960                                         TO WKS-VELOC-ETIQUETA
006970              MOVE RANGO-DESCRIPCION (IX-RAN)
006980                                         TO WKS-VELOC-DESCRIPCION
006990        END-SEARCH
007000     END-IF.
007010 0320-CLASIFICAR-VELOCIDAD-E. EXIT.
007020
007030******************************************************************
007040*   VENTAS ESTIMADAS POR DIA: SI VIENE EL CAMPO SE USA TAL CUAL  *
007050*   (1 DECIMAL), DE LO CONTRARIO SE DERIVA DE VENTAS-MES / 30    *
007060*   REDONDEADO AL ENTERO MAS CERCANO (REDONDEO COMERCIAL)        *
007070******************************************************************
007080 0330-CALC-VENTAS-DIA.
007090     IF JGIT-HAY-VENTAS-DIA-EST
007100*       CAMPO DE PASO PRESENTE: SE MUESTRA TAL CUAL, A 1 DECIMAL
007110        MOVE JGIT-VENTAS-DIA-EST TO WKS-ED-VENTAS-DIA
007120        MOVE WKS-ED-VENTAS-DIA   TO WKS-TRIM-ENTRADA
007130*       CAMPO DE PASO AUSENTE: SE DERIVA DE VENTAS-MES / 30,
007140*       REDONDEADO AL ENTERO (SIN DECIMALES)
007150     ELSE
007160        COMPUTE WKS-VENTAS-DIA-CALC ROUNDED =
007170                JGIT-VENTAS-MES-EST / 30
007180        MOVE WKS-VENTAS-DIA-CALC     TO WKS-ED-VENTAS-DIA-INT
007190        MOVE WKS-ED-VENTAS-DIA-INT   TO WKS-TRIM-ENTRADA
007200     END-IF
007210     PERFORM 9999-RECORTAR-IZQUIERDA
007220             THRU 9999-RECORTAR-IZQUIERDA-E
007230     MOVE WKS-TRIM-SALIDA TO WKS-VENTAS-DIA-TXT.
007240 0330-CALC-VENTAS-DIA-E. EXIT.
007250
007260******************************************************************
007270*   ETIQUETADOR DE OPORTUNIDAD: 7 REGLAS INDEPENDIENTES, CADA    *
007280*   UNA AGREGA SU PROPIA ETIQUETA A WKS-ETIQUETAS SI APLICA      *
007290******************************************************************
007300 0340-ETIQUETAR-OPORTUNIDAD.
007310     MOVE SPACES TO WKS-ETIQUETAS
007320     MOVE ZEROES TO WKS-LONG-ETIQUETAS
007330
007340*    REGLA 1 DE 7: RETAILER PRINCIPAL SIN EXISTENCIAS
007350     IF JGIT-AMAZON-AGOTADO
007360        MOVE 'AMAZON OOS' TO WKS-CAMPO-DINERO
007370        PERFORM 0341-AGREGAR-ETIQUETA
007380                THRU 0341-AGREGAR-ETIQUETA-E
007390     END-IF
007400
007410*    REGLA 2 DE 7: PRECIO ACTUAL POR DEBAJO DEL PROMEDIO
007420     IF JGIT-SENAL-EXCELENTE OR JGIT-SENAL-BUENA
007430        MOVE 'BELOW AVG' TO WKS-CAMPO-DINERO
007440        PERFORM 0341-AGREGAR-ETIQUETA
007450                THRU 0341-AGREGAR-ETIQUETA-E
007460     END-IF
007470
007480*    REGLA 3 DE 7: VENDE RAPIDO Y POCOS VENDEDORES COMPITEN
007490     IF JGIT-RANGO-VENTA < 5000 AND JGIT-NUM-VENDEDORES < 5
007500        MOVE 'HOT ITEM' TO WKS-CAMPO-DINERO
007510        PERFORM 0341-AGREGAR-ETIQUETA
007520                THRU 0341-AGREGAR-ETIQUETA-E
007530     END-IF
007540
007550*    REGLA 4 DE 7: TENDENCIA DE PRECIO AL ALZA
007560     IF JGIT-TENDENCIA-SUBE
007570        MOVE 'RISING' TO WKS-CAMPO-DINERO
007580        PERFORM 0341-AGREGAR-ETIQUETA
007590                THRU 0341-AGREGAR-ETIQUETA-E
007600     END-IF
007610
007620*    REGLA 5 DE 7: GANANCIA ESTRICTAMENTE MAYOR A $10.00 (VER
007630*    BITACORA 11/02/1991 - NO ES MAYOR O IGUAL)
007640     IF JGIT-HAY-GANANCIA AND JGIT-GANANCIA > 10.00
007650        MOVE 'HIGH PROFIT' TO WKS-CAMPO-DINERO
007660        PERFORM 0341-AGREGAR-ETIQUETA
007670                THRU 0341-AGREGAR-ETIQUETA-E
007680     END-IF
007690
007700*    REGLA 6 DE 7: RETORNO SOBRE INVERSION ESTRICTAMENTE MAYOR A 40%
007710     IF JGIT-HAY-ROI-PORCENTAJE AND JGIT-ROI-PORCENTAJE > 40.0
007720        MOVE 'HIGH ROI' TO WKS-CAMPO-DINERO
007730        PERFORM 0341-AGREGAR-ETIQUETA
007740                THRU 0341-AGREGAR-ETIQUETA-E
007750     END-IF
007760
007770*    REGLA 7 DE 7: NIVEL DE COMPETENCIA BAJO O MUY BAJO
007780     IF JGIT-COMPET-MUY-BAJA OR JGIT-COMPET-BAJA
007790        MOVE 'LOW COMPETITION' TO WKS-CAMPO-DINERO
007800        PERFORM 0341-AGREGAR-ETIQUETA
007810                THRU 0341-AGREGAR-ETIQUETA-E
007820     END-IF
007830
007840     IF WKS-LONG-ETIQUETAS = ZEROES
007850        MOVE '-' TO WKS-ETIQUETAS
007860     END-IF.
007870 0340-ETIQUETAR-OPORTUNIDAD-E. EXIT.
007880
007890******************************************************************
007900*   AGREGA UNA ETIQUETA (YA MOVIDA A WKS-CAMPO-DINERO POR EL     *
007910*   LLAMADOR) AL FINAL DE WKS-ETIQUETAS, SEPARADA POR UN ESPACIO *
007920*   SALVO PARA LA PRIMERA. NOTA: WKS-CAMPO-DINERO SE REUSA COMO  *
007930*   CAMPO ESCRATCH DE TEXTO CORTO, NO COMO MONTO, EN ESTA RUTINA.*
007940*   LA LONGITUD SE OBTIENE RETROCEDIENDO DESDE EL FINAL DEL      *
007950*   CAMPO (ALGUNAS ETIQUETAS TRAEN ESPACIOS INTERNOS, POR LO     *
007960*   QUE NO SE PUEDE CORTAR EN EL PRIMER ESPACIO)                 *
007970******************************************************************
007980 0341-AGREGAR-ETIQUETA.
007990*    SI YA HAY ALGUNA ETIQUETA PREVIA SE AGREGA UN ESPACIO
008000*    SEPARADOR ANTES DE CONCATENAR LA NUEVA
008010     IF WKS-LONG-ETIQUETAS > ZEROES
008020        ADD 1 TO WKS-LONG-ETIQUETAS
008030        MOVE SPACE TO WKS-ETIQUETAS (WKS-LONG-ETIQUETAS:1)
008040     END-IF
008050*    WKS-CAMPO-DINERO (45 POSICIONES) TRAE LA ETIQUETA SEGUIDA DE
008060*    ESPACIOS DE RELLENO; SE BUSCA DESDE EL FINAL HACIA ATRAS EL
008070*    ULTIMO CARACTER NO BLANCO PARA CONOCER SU LONGITUD REAL
008080     MOVE 45 TO WKS-I
008090     PERFORM 0342-RETROCEDER-ESPACIOS
008100             THRU 0342-RETROCEDER-ESPACIOS-E
008110             UNTIL WKS-I = ZEROES
008120                OR WKS-CAMPO-DINERO (WKS-I:1) NOT = SPACE
008130     ADD 1 TO WKS-LONG-ETIQUETAS
008140     MOVE WKS-LONG-ETIQUETAS TO WKS-PTR
008150*    SE CONCATENA SOLO LOS PRIMEROS WKS-I CARACTERES DE LA
008160*    ETIQUETA (SU LONGITUD REAL YA CALCULADA ARRIBA)
008170     STRING WKS-CAMPO-DINERO (1:WKS-I) DELIMITED BY SIZE
008180            INTO WKS-ETIQUETAS
008190            WITH POINTER WKS-PTR
008200     COMPUTE WKS-LONG-ETIQUETAS = WKS-PTR - 1.
008210 0341-AGREGAR-ETIQUETA-E. EXIT.
008220
008230*--> PARAGRAFO DE UNA SOLA LINEA, SEPARADO PARA PODER USARLO EN UN
008240*--> PERFORM ... UNTIL DESDE 0341-AGREGAR-ETIQUETA SIN GO TO
008250 0342-RETROCEDER-ESPACIOS.
008260     SUBTRACT 1 FROM WKS-I.
008270 0342-RETROCEDER-ESPACIOS-E. EXIT.
008280
008290******************************************************************
008300*   ACUMULA LAS ESTADISTICAS DE RESUMEN DEL CORRIDO              *
008310******************************************************************
008320 0350-ACUM-ESTADISTICAS.
008330*    SE SUMA AL TOTAL VALIDO, NO AL TOTAL LEIDO (VER BITACORA
008340*    22/08/1997, CORRECCION DEL PROMEDIO DE GANANCIA)
008350     ADD 1 TO WKS-TOTAL-GAMES
008360     IF JGIT-HAY-GANANCIA
008370        ADD JGIT-GANANCIA TO WKS-SUMA-GANANCIA
008380*       SOLO CUENTA COMO RENTABLE SI ES ESTRICTAMENTE MAYOR A CERO
008390        IF JGIT-GANANCIA > 0
008400           ADD 1 TO WKS-PROFITABLE-COUNT
008410        END-IF
008420     END-IF
008430*    HOT-ITEMS: RANGO DE VENTA ESTRICTAMENTE MENOR A 1000
008440*    (COINCIDE CON EL UMBRAL MAS BAJO DE LA TABLA DE VELOCIDAD)
008450     IF JGIT-RANGO-VENTA < 1000
008460        ADD 1 TO WKS-HOT-ITEMS
008470     END-IF.
008480 0350-ACUM-ESTADISTICAS-E. EXIT.
008490
008500******************************************************************
008510*   ARMA Y ESCRIBE LAS 4 LINEAS DEL GRUPO DE DETALLE DEL JUEGO   *
008520******************************************************************
008530 0360-ESCRIBIR-DETALLE.
008540*    LINEA 1: TITULO, UPC, PRECIO ACTUAL (O N/A) Y, SI VIENE, LA
008550*    ANOTACION DE PRECIO DE EQUILIBRIO
008560     MOVE SPACES TO JGRP-LINEA-DETALLE-1
008570*    TITULO AMPLIADO A 40 POSICIONES DESDE 2003 (VER BITACORA
008580*    05/05/2003, SOLICITUD DEL AREA DE COMPRAS)
008590     MOVE JGIT-TITULO-JUEGO TO JGRP-D1-TITULO
008600     MOVE JGIT-UPC          TO JGRP-D1-UPC
008610     MOVE JGIT-IND-PRECIO-ACTUAL TO WKS-IND-DINERO
008620     MOVE JGIT-PRECIO-ACTUAL     TO WKS-VALOR-DINERO
008630     PERFORM 0370-EDITAR-DINERO THRU 0370-EDITAR-DINERO-E
008640     MOVE WKS-CAMPO-DINERO TO JGRP-D1-PRECIO
008650     MOVE SPACES TO JGRP-D1-EQUILIBRIO
008660     IF JGIT-HAY-PRECIO-EQUILIBRIO
008670        MOVE JGIT-IND-PRECIO-EQUILIBRIO TO WKS-IND-DINERO
008680        MOVE JGIT-PRECIO-EQUILIBRIO     TO WKS-VALOR-DINERO
008690        PERFORM 0370-EDITAR-DINERO THRU 0370-EDITAR-DINERO-E
008700*       SOLO SE ARMA LA ANOTACION SI EL PRECIO DE EQUILIBRIO VIENE;
008710*       SI NO VIENE, LA CELDA QUEDA EN BLANCO (NO 'N/A', PORQUE NO
008720*       ES UN VALOR DE DINERO DIRECTO SINO UNA ANOTACION OPCIONAL)
008730        STRING 'BREAK-EVEN: ' DELIMITED BY SIZE
008740               WKS-CAMPO-DINERO DELIMITED BY SPACE
008750               INTO JGRP-D1-EQUILIBRIO
008760     END-IF
008770*    LINEA 1 ARMADA, SE ESCRIBE DE INMEDIATO (NO SE ACUMULA EN
008780*    NINGUN BUFFER INTERMEDIO)
008790     WRITE JGRP-LINEA-DETALLE-1
008800
008810*    LINEA 2: PROMEDIO DE 30 DIAS Y RANGO DE 90 DIAS (VER CORRECCION
008820*    15/04/2009 MAS ABAJO PARA EL ARMADO DEL RANGO)
008830     MOVE SPACES TO JGRP-LINEA-DETALLE-2
008840*    PROMEDIO DE 30 DIAS: MISMO PATRON INDICADOR+VALOR QUE EL
008850*    PRECIO ACTUAL DE LA LINEA 1
008860     MOVE JGIT-IND-PROMEDIO-30 TO WKS-IND-DINERO
008870     MOVE JGIT-PROMEDIO-30     TO WKS-VALOR-DINERO
008880     PERFORM 0370-EDITAR-DINERO THRU 0370-EDITAR-DINERO-E
008890     MOVE WKS-CAMPO-DINERO TO JGRP-D2-PROMEDIO-30
008900     MOVE SPACES TO JGRP-D2-RANGO-90
008910*    15/04/2009 RFLO 119015 - EL LADO MINIMO Y EL LADO MAXIMO DEL
008920*    RANGO DE 90 DIAS SE EDITAN POR SEPARADO, CADA UNO A TRAVES DE
008930*    0370-EDITAR-DINERO, EN VEZ DE EXIGIR AMBOS PRESENTES PARA NO
008940*    IMPRIMIR "N/A - N/A" EN LOS DOS LADOS; AHORA UN MINIMO PRESENTE
008950*    CON MAXIMO AUSENTE (O VICEVERSA) MUESTRA CORRECTAMENTE SOLO EL
008960*    LADO QUE FALTA COMO "N/A".
008970     MOVE JGIT-IND-MINIMO-90 TO WKS-IND-DINERO
008980     MOVE JGIT-MINIMO-90     TO WKS-VALOR-DINERO
008990     PERFORM 0370-EDITAR-DINERO THRU 0370-EDITAR-DINERO-E
009000     MOVE 1 TO WKS-PTR
009010     STRING WKS-CAMPO-DINERO DELIMITED BY SPACE
009020            ' - '           DELIMITED BY SIZE
009030            INTO JGRP-D2-RANGO-90
009040            WITH POINTER WKS-PTR
009050     MOVE JGIT-IND-MAXIMO-90 TO WKS-IND-DINERO
009060     MOVE JGIT-MAXIMO-90     TO WKS-VALOR-DINERO
009070     PERFORM 0370-EDITAR-DINERO THRU 0370-EDITAR-DINERO-E
009080     STRING WKS-CAMPO-DINERO DELIMITED BY SPACE
009090            INTO JGRP-D2-RANGO-90
009100            WITH POINTER WKS-PTR
009110*    LINEA 2 ARMADA CON LAS DOS MITADES DEL RANGO YA RESUELTAS
009120*    POR SEPARADO (VER NOTA DE CORRECCION 15/04/2009 ARRIBA)
009130     WRITE JGRP-LINEA-DETALLE-2
009140
009150*    LINEA 3: ETIQUETA Y DESCRIPCION DE VELOCIDAD (YA CALCULADAS EN
009160*    0320), RANGO DE VENTA Y VENTAS ESTIMADAS POR DIA (YA EN TEXTO)
009170     MOVE SPACES TO JGRP-LINEA-DETALLE-3
009180     MOVE WKS-VELOC-ETIQUETA    TO JGRP-D3-VELOC-ETIQUETA
009190     MOVE WKS-VELOC-DESCRIPCION TO JGRP-D3-VELOC-DESCRIPCION
009200     MOVE SPACES TO JGRP-D3-RANGO-VENTA
009210     MOVE JGIT-RANGO-VENTA  TO WKS-ED-RANGO-VENTA
009220     MOVE WKS-ED-RANGO-VENTA TO WKS-TRIM-ENTRADA
009230     PERFORM 9999-RECORTAR-IZQUIERDA
009240             THRU 9999-RECORTAR-IZQUIERDA-E
009250*    EL RANGO DE VENTA SIEMPRE VIENE (NO ES OPCIONAL), POR ESO NO
009260*    SE USA 0370-EDITAR-DINERO AQUI, SOLO EL RECORTE GENERICO
009270     STRING 'SALES RANK: #' DELIMITED BY SIZE
009280            WKS-TRIM-SALIDA DELIMITED BY SPACE
009290            INTO JGRP-D3-RANGO-VENTA
009300     MOVE SPACES TO JGRP-D3-VENTAS-DIA
009310*    WKS-VENTAS-DIA-TXT YA VIENE RECORTADO DESDE 0330
009320     STRING 'EST. ' DELIMITED BY SIZE
009330            WKS-VENTAS-DIA-TXT DELIMITED BY SPACE
009340            ' SALES/DAY' DELIMITED BY SIZE
009350            INTO JGRP-D3-VENTAS-DIA
009360*    LINEA 3 ARMADA: VELOCIDAD, RANGO DE VENTA Y VENTAS/DIA
009370     WRITE JGRP-LINEA-DETALLE-3
009380
009390*    LINEA 4: CANTIDAD DE VENDEDORES, GANANCIA (CON ROI Y COSTO DE
009400*    COMPRA) Y LA LISTA DE ETIQUETAS DE OPORTUNIDAD YA ARMADA
009410     MOVE SPACES TO JGRP-LINEA-DETALLE-4
009420     MOVE SPACES TO JGRP-D4-VENDEDORES
009430     MOVE JGIT-NUM-VENDEDORES TO WKS-ED-VENDEDORES
009440     MOVE WKS-ED-VENDEDORES   TO WKS-TRIM-ENTRADA
009450     PERFORM 9999-RECORTAR-IZQUIERDA
009460             THRU 9999-RECORTAR-IZQUIERDA-E
009470*    SE ARMA '<N> SELLERS' CON EL CONTEO YA RECORTADO
009480     STRING WKS-TRIM-SALIDA DELIMITED BY SPACE
009490            ' SELLERS' DELIMITED BY SIZE
009500            INTO JGRP-D4-VENDEDORES
009510*    LA CELDA DE GANANCIA SE ARMA APARTE (0380) PORQUE INCLUYE
009520*    SIGNO EXPLICITO, ANOTACION DE ROI Y EL COSTO DE COMPRA FIJO
009530     PERFORM 0380-EDITAR-GANANCIA THRU 0380-EDITAR-GANANCIA-E
009540     MOVE WKS-CAMPO-DINERO  TO JGRP-D4-GANANCIA
009550     MOVE WKS-ETIQUETAS     TO JGRP-D4-ETIQUETAS
009560*    LINEA 4 ARMADA: VENDEDORES, GANANCIA Y ETIQUETAS
009570     WRITE JGRP-LINEA-DETALLE-4
009580*    06/02/2011 MSIC 120744 - SE AGREGA LA LINEA 5 DE DETALLE CON
009590*    EL NIVEL Y EL PUNTAJE DE RIESGO DE PASO (ANTES ESTOS CAMPOS
009600*    VENIAN EN JGITEM PERO NO SE USABAN EN NINGUN LADO DEL REPORTE).
009610     MOVE SPACES TO JGRP-LINEA-DETALLE-5
009620     PERFORM 0390-EDITAR-RIESGO THRU 0390-EDITAR-RIESGO-E
009630     WRITE JGRP-LINEA-DETALLE-5.
009640 0360-ESCRIBIR-DETALLE-E. EXIT.
009650
009660******************************************************************
009670*   EDITA UN CAMPO DE DINERO OPCIONAL A WKS-CAMPO-DINERO:        *
009680*   "N/A" SI EL INDICADOR DE PRESENCIA ES 'N', DE LO CONTRARIO   *
009690*   EL VALOR CON SIGNO DE DOLAR Y 2 DECIMALES (SIN SIGNO +/-;    *
009700*   ESTA EDICION SE USA PARA PRECIOS, NO PARA GANANCIA)          *
009710******************************************************************
009720 0370-EDITAR-DINERO.
009730     MOVE SPACES TO WKS-CAMPO-DINERO
009740     MOVE 1 TO WKS-PTR
009750*    INDICADOR 'Y' = CAMPO PRESENTE EN EL REGISTRO DE ENTRADA;
009760*    CUALQUIER OTRO VALOR (NORMALMENTE 'N') SE TRATA COMO AUSENTE
009770     IF WKS-IND-DINERO = 'Y'
009780        MOVE WKS-VALOR-DINERO  TO WKS-ED-PRECIO
009790        MOVE WKS-ED-PRECIO     TO WKS-TRIM-ENTRADA
009800        PERFORM 9999-RECORTAR-IZQUIERDA
009810                THRU 9999-RECORTAR-IZQUIERDA-E
009820        STRING WKS-TRIM-SALIDA DELIMITED BY SPACE
009830               INTO WKS-CAMPO-DINERO
009840               WITH POINTER WKS-PTR
009850     ELSE
009860        STRING 'N/A' DELIMITED BY SIZE
009870               INTO WKS-CAMPO-DINERO
009880               WITH POINTER WKS-PTR
009890     END-IF.
009900 0370-EDITAR-DINERO-E. EXIT.
009910
009920******************************************************************
009930*   EDITA LA CELDA DE GANANCIA: SIGNO EXPLICITO, 2 DECIMALES,    *
009940*   "N/A" SI AUSENTE, ANOTACION DE ROI Y EL COSTO DE COMPRA FIJO *
009950******************************************************************
009960 0380-EDITAR-GANANCIA.
009970     MOVE SPACES TO WKS-CAMPO-DINERO
009980     MOVE 1 TO WKS-PTR
009990*    VALOR BASE: GANANCIA CON SIGNO EXPLICITO (WKS-ED-GANANCIA ES
010000*    PIC ++++++.99) O 'N/A' SI EL CAMPO VIENE AUSENTE
010010     IF JGIT-HAY-GANANCIA
010020        MOVE JGIT-GANANCIA    TO WKS-ED-GANANCIA
010030        MOVE WKS-ED-GANANCIA  TO WKS-TRIM-ENTRADA
010040        PERFORM 9999-RECORTAR-IZQUIERDA
010050                THRU 9999-RECORTAR-IZQUIERDA-E
010060        STRING WKS-TRIM-SALIDA DELIMITED BY SPACE
010070               INTO WKS-CAMPO-DINERO
010080               WITH POINTER WKS-PTR
010090     ELSE
010100        STRING 'N/A' DELIMITED BY SIZE
010110               INTO WKS-CAMPO-DINERO
010120               WITH POINTER WKS-PTR
010130     END-IF
010140*    ANOTACION OPCIONAL DE ROI: SOLO SE AGREGA SI EL CAMPO VIENE;
010150*    SI NO VIENE, LA CELDA QUEDA SOLO CON GANANCIA + COSTO DE COMPRA
010160     IF JGIT-HAY-ROI-PORCENTAJE
010170        MOVE JGIT-ROI-PORCENTAJE TO WKS-ED-ROI
010180        MOVE WKS-ED-ROI          TO WKS-TRIM-ENTRADA
010190        PERFORM 9999-RECORTAR-IZQUIERDA
010200                THRU 9999-RECORTAR-IZQUIERDA-E
010210        STRING ' (' DELIMITED BY SIZE
010220               WKS-TRIM-SALIDA DELIMITED BY SPACE
010230               '% ROI)' DELIMITED BY SIZE
010240               INTO WKS-CAMPO-DINERO
010250               WITH POINTER WKS-PTR
010260     END-IF
010270     STRING ' @ $30 BUY COST' DELIMITED BY SIZE
010280            INTO WKS-CAMPO-DINERO
010290            WITH POINTER WKS-PTR.
010300 0380-EDITAR-GANANCIA-E. EXIT.
010310
010320******************************************************************
010330*   EDITA LA CELDA DE RIESGO: "RISK: <nivel> (SCORE: <puntaje>)"  *
010340*   EL NIVEL (JGIT-NIVEL-RIESGO) NO TRAE INDICADOR DE PRESENCIA   *
010350*   PROPIO EN EL LAYOUT (SOLO EL PUNTAJE LO TRAE), ASI QUE SE     *
010360*   IMPRIME TAL CUAL VIENE, RECORTADO; EL PUNTAJE MUESTRA "N/A"   *
010370*   CUANDO JGIT-SIN-PUNTAJE-RIESGO. AGREGADA 06/02/2011 TICKET    *
010380*   120744 PARA DEJAR DE DESCARTAR LA SENAL DE RIESGO QUE YA      *
010390*   TRAE EL REGISTRO DE ENTRADA (ANTES SOLO SE DECLARABA EN       *
010400*   JGENT01.CPY Y NUNCA SE USABA EN NINGUN REPORTE).              *
010410******************************************************************
010420 0390-EDITAR-RIESGO.
010430*    EL NIVEL VIENE TAL CUAL DEL REGISTRO DE ENTRADA (NO HAY TABLA
010440*    DE TRADUCCION COMO EN VELOCIDAD); SOLO SE RECORTA A IZQUIERDA
010450     MOVE JGIT-NIVEL-RIESGO TO WKS-TRIM-ENTRADA
010460     PERFORM 9999-RECORTAR-IZQUIERDA THRU 9999-RECORTAR-IZQUIERDA-E
010470*    EL NIVEL SE RECORTA IGUAL QUE LOS DEMAS CAMPOS, AUNQUE SOLO
010480*    TRAE ESPACIOS A LA DERECHA (NO A LA IZQUIERDA), PARA QUEDAR
010490*    CONSISTENTE CON EL RESTO DE LA RUTINA DE EDICION.
010500     MOVE 1 TO WKS-PTR
010510*    SE ARMA LA CELDA EN TRES TRAMOS CON EL MISMO WKS-PTR:
010520*    ETIQUETA + NIVEL, LUEGO EL PUNTAJE (O 'N/A'), LUEGO EL
010530*    PARENTESIS DE CIERRE
010540     STRING 'RISK: ' DELIMITED BY SIZE
010550            WKS-TRIM-SALIDA DELIMITED BY SPACE
010560            ' (SCORE: ' DELIMITED BY SIZE
010570            INTO JGRP-D5-RIESGO
010580            WITH POINTER WKS-PTR
010590     IF JGIT-HAY-PUNTAJE-RIESGO
010600        MOVE JGIT-PUNTAJE-RIESGO TO WKS-ED-RIESGO
010610        MOVE WKS-ED-RIESGO       TO WKS-TRIM-ENTRADA
010620        PERFORM 9999-RECORTAR-IZQUIERDA
010630                THRU 9999-RECORTAR-IZQUIERDA-E
010640        STRING WKS-TRIM-SALIDA DELIMITED BY SPACE
010650               INTO JGRP-D5-RIESGO
010660               WITH POINTER WKS-PTR
010670     ELSE
010680        STRING 'N/A' DELIMITED BY SIZE
010690               INTO JGRP-D5-RIESGO
010700               WITH POINTER WKS-PTR
010710     END-IF
010720*    CIERRA EL PARENTESIS ABIERTO EN EL PRIMER STRING DE ARRIBA
010730     STRING ')' DELIMITED BY SIZE
010740            INTO JGRP-D5-RIESGO
010750            WITH POINTER WKS-PTR.
010760 0390-EDITAR-RIESGO-E. EXIT.
010770
010780******************************************************************
010790*   RUTINA GENERICA: RECORTA LOS ESPACIOS A LA IZQUIERDA DE       *
010800*   WKS-TRIM-ENTRADA (CAMPO EDITADO CON CEROS SUPRIMIDOS) Y       *
010810*   DEJA EL RESULTADO JUSTIFICADO A LA IZQUIERDA EN               *
010820*   WKS-TRIM-SALIDA. USADA POR TODAS LAS RUTINAS DE EDICION DE   *
010830*   CIFRAS DEL REPORTE                                           *
010840******************************************************************
010850 9999-RECORTAR-IZQUIERDA.
010860     MOVE ZEROES TO WKS-TRIM-POS
010870*    CONTADOR DE ESPACIOS A LA IZQUIERDA, REINICIADO EN CADA
010880*    LLAMADA (LA RUTINA SE COMPARTE ENTRE TODAS LAS EDICIONES)
010890     MOVE SPACES TO WKS-TRIM-SALIDA
010900     INSPECT WKS-TRIM-ENTRADA TALLYING WKS-TRIM-POS
010910             FOR LEADING SPACE
010920     MOVE WKS-TRIM-ENTRADA (WKS-TRIM-POS + 1:)
010930          TO WKS-TRIM-SALIDA.
010940 9999-RECORTAR-IZQUIERDA-E. EXIT.
010950
010960******************************************************************
010970*   BLOQUE RESUMEN DEL CORRIDO (TOTAL GAMES/PROFITABLE/AVG       *
010980*   PROFIT/HOT ITEMS)                                            *
010990******************************************************************
011000 0500-IMPRIMIR-RESUMEN.
011010     IF WKS-TOTAL-GAMES > ZEROES
011020        COMPUTE WKS-AVG-PROFIT ROUNDED =
011030*    ROUNDED APLICA REDONDEO COMERCIAL (MITAD HACIA ARRIBA), IGUAL
011040*    QUE EN 0330-CALC-VENTAS-DIA (VER BITACORA 03/03/1996)
011050                WKS-SUMA-GANANCIA / WKS-TOTAL-GAMES
011060     ELSE
011070*       SI NO HUBO NINGUN JUEGO VALIDO EL PROMEDIO QUEDA EN CERO
011080*       (EN LA PRACTICA NO OCURRE PORQUE 0100-INICIO YA ABORTO
011090*       ANTES SI WKS-TOTAL-VALIDOS ES CERO)
011100        MOVE ZEROES TO WKS-AVG-PROFIT
011110     END-IF
011120     MOVE WKS-TOTAL-GAMES      TO JGRP-RES-TOTAL
011130     WRITE JGRP-LINEA-RESUMEN-TOTAL
011140     MOVE WKS-PROFITABLE-COUNT TO JGRP-RES-PROFIT
011150     WRITE JGRP-LINEA-RESUMEN-PROFIT
011160     MOVE WKS-AVG-PROFIT       TO JGRP-RES-AVGPROF
011170     WRITE JGRP-LINEA-RESUMEN-AVGPROF
011180     MOVE WKS-HOT-ITEMS        TO JGRP-RES-HOT
011190     WRITE JGRP-LINEA-RESUMEN-HOT.
011200 0500-IMPRIMIR-RESUMEN-E. EXIT.
011210
011220******************************************************************
011230*   BLOQUE DE ERRORES: SOLO SE IMPRIME SI HUBO AL MENOS UN       *
011240*   REGISTRO DE ERROR CARGADO EN LA PRIMERA PASADA               *
011250******************************************************************
011260 0600-IMPRIMIR-ERRORES.
011270*    EL BLOQUE COMPLETO (ENCABEZADO + DETALLE) SE OMITE SI NO HUBO
011280*    NINGUN ERROR CARGADO EN LA PRIMERA PASADA (0220-CARGAR-ERRORES)
011290     IF WKS-TOTAL-ERRORES > ZEROES
011300        MOVE WKS-TOTAL-ERRORES TO JGRP-ERR-CONTEO
011310        WRITE JGRP-LINEA-ERR-ENCABEZADO
011320        PERFORM 0610-ESCRIBIR-LINEA-ERROR
011330                THRU 0610-ESCRIBIR-LINEA-ERROR-E
011340                VARYING WKS-IDX FROM 1 BY 1
011350                UNTIL WKS-IDX > WKS-TOTAL-ERRORES
011360     END-IF.
011370 0600-IMPRIMIR-ERRORES-E. EXIT.
011380
011390******************************************************************
011400*   ESCRIBE UN RENGLON DEL BLOQUE DE ERRORES (UPC + TEXTO), UNO    *
011410*   POR CADA ENTRADA DE LA TABLA WKS-TAB-ERRORES                   *
011420******************************************************************
011430 0610-ESCRIBIR-LINEA-ERROR.
011440     MOVE WKS-ERR-UPC   (WKS-IDX) TO JGRP-ERRL-UPC
011450     MOVE WKS-ERR-TEXTO (WKS-IDX) TO JGRP-ERRL-TEXTO
011460     WRITE JGRP-LINEA-ERR-DETALLE.
011470 0610-ESCRIBIR-LINEA-ERROR-E. EXIT.
011480
011490******************************************************************
011500*                  C I E R R E   D E   A R C H I V O S           *
011510******************************************************************
011520*   SE CIERRAN LOS TRES ARCHIVOS TANTO AL TERMINAR NORMALMENTE      *
011530*   COMO AL ABORTAR POR CERO UPCS VALIDOS (VER 0100-INICIO)         *
011540 0700-CERRAR-ARCHIVOS.
011550     CLOSE JGITEM JGERRS JGRPRT
011560*    SOLO SE INFORMA POR CONSOLA CUANDO LA TRAZA DE DEPURACION (UPSI-0)
011570*    ESTUVO ACTIVA; EN PRODUCCION EL SWITCH QUEDA APAGADO Y ESTE
011580*    DISPLAY NUNCA SE EJECUTA (VER WKS-TRAZA-CONTADOR EN WORKING-STORAGE)
011590     IF JG-TRAZA-ACTIVA
011600        DISPLAY 'TRAZA: UPCS NO NUMERICOS DETECTADOS: '
011610                WKS-TRAZA-CONTADOR
011620     END-IF.
011630 0700-CERRAR-ARCHIVOS-E. EXIT.
011640******************************************************************
011650*                  F I N   D E L   P R O G R A M A                *
011660*              J G A R 1 C 0 1   -   V E R   B I T A C O R A      *
011670******************************************************************
011680
