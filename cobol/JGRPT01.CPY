000010*****************************************************************   
000020*  L A Y O U T S   D E   L I N E A S   D E L   R E P O R T E    *   
000030*****************************************************************   
000040* ARCHIVO     : JGRPRT                                          *   
000050* PROGRAMA(S) : JGAR1C01                                        *   
000060* DESCRIPCION : LINEAS IMPRESAS DEL ANALISIS DE ARBITRAJE DE    *   
000070*             : JUEGOS: TITULO, DETALLE POR JUEGO (4 LINEAS),   *   
000080*             : RESUMEN DE CORRIDA Y BLOQUE DE ERRORES. TODAS   *   
000090*             : LAS LINEAS SON DE 132 POSICIONES.               *   
000100*****************************************************************   
000110*--------------------------------------------------------------*    
000120*    LINEA DE TITULO DEL REPORTE                                 *  
000130*--------------------------------------------------------------*    
000140 01  JGRP-LINEA-TITULO.                                             
000150     05  FILLER                      PIC X(50)  VALUE SPACES.       
000160     05  FILLER                      PIC X(24)                      
000170                         VALUE 'GAME ARBITRAGE ANALYSIS'.           
000180     05  FILLER                      PIC X(58)  VALUE SPACES.       
000190*--------------------------------------------------------------*    
000200*    LINEA DE ENCABEZADOS DE COLUMNA                             *  
000210*--------------------------------------------------------------*    
000220 01  JGRP-LINEA-ENCABEZADO.                                         
000230     05  FILLER                      PIC X(63)  VALUE
000240    'TITLE / UPC / PRICE / VELOCITY-RANK / SELLERS / PROFIT / TAGS'.
000250     05  FILLER                      PIC X(69)  VALUE SPACES.
000260*--------------------------------------------------------------*    
000270*    DETALLE - LINEA 1: TITULO, UPC, PRECIO ACTUAL, EQUILIBRIO   *  
000280*--------------------------------------------------------------*    
000290 01  JGRP-LINEA-DETALLE-1.                                          
000300     05  JGRP-D1-TITULO              PIC X(40).                     
000310     05  FILLER                      PIC X(01)  VALUE SPACE.        
000320     05  JGRP-D1-UPC                 PIC X(12).                     
000330     05  FILLER                      PIC X(01)  VALUE SPACE.        
000340     05  JGRP-D1-PRECIO              PIC X(20).                     
000350     05  FILLER                      PIC X(01)  VALUE SPACE.        
000360     05  JGRP-D1-EQUILIBRIO          PIC X(30).                     
000370     05  FILLER                      PIC X(27)  VALUE SPACES.       
000380*--------------------------------------------------------------*    
000390*    DETALLE - LINEA 2: PROMEDIO 30 DIAS Y RANGO 90 DIAS         *  
000400*--------------------------------------------------------------*    
000410 01  JGRP-LINEA-DETALLE-2.                                          
000420     05  JGRP-D2-PROMEDIO-30         PIC X(20).                     
000430     05  FILLER                      PIC X(02)  VALUE SPACES.       
000440     05  JGRP-D2-RANGO-90            PIC X(40).                     
000450     05  FILLER                      PIC X(70)  VALUE SPACES.       
000460*--------------------------------------------------------------*    
000470*    DETALLE - LINEA 3: VELOCIDAD, RANK Y VENTAS ESTIMADAS       *  
000480*--------------------------------------------------------------*    
000490 01  JGRP-LINEA-DETALLE-3.                                          
000500     05  JGRP-D3-VELOC-ETIQUETA      PIC X(12).                     
000510     05  FILLER                      PIC X(01)  VALUE SPACE.        
000520     05  JGRP-D3-VELOC-DESCRIPCION   PIC X(70).                     
000530     05  FILLER                      PIC X(01)  VALUE SPACE.        
000540     05  JGRP-D3-RANGO-VENTA         PIC X(18).                     
000550     05  FILLER                      PIC X(01)  VALUE SPACE.        
000560     05  JGRP-D3-VENTAS-DIA          PIC X(20).                     
000570     05  FILLER                      PIC X(09)  VALUE SPACES.       
000580*--------------------------------------------------------------*    
000590*    DETALLE - LINEA 4: VENDEDORES, GANANCIA Y ETIQUETAS         *  
000600*--------------------------------------------------------------*    
000610 01  JGRP-LINEA-DETALLE-4.
000620     05  JGRP-D4-VENDEDORES          PIC X(14).
000630     05  FILLER                      PIC X(01)  VALUE SPACE.
000640     05  JGRP-D4-GANANCIA            PIC X(40).
000650     05  FILLER                      PIC X(01)  VALUE SPACE.
000660     05  JGRP-D4-ETIQUETAS           PIC X(73).
000670     05  FILLER                      PIC X(03)  VALUE SPACES.
000680*--------------------------------------------------------------*
000690*    DETALLE - LINEA 5: NIVEL Y PUNTAJE DE RIESGO (DE PASO DEL  *
000700*    SISTEMA QUE CALIFICA EL JUEGO; VER NOTA EN JGENT01.CPY)    *
000710*    AGREGADA 06/02/2011 - MSIC - TICKET 120744                 *
000720*--------------------------------------------------------------*
000730 01  JGRP-LINEA-DETALLE-5.
000740     05  JGRP-D5-RIESGO              PIC X(30).
000750     05  FILLER                      PIC X(102) VALUE SPACES.
000760*--------------------------------------------------------------*
000770*    RESUMEN DE CORRIDA                                          *
000780*--------------------------------------------------------------*
000790 01  JGRP-LINEA-RESUMEN-TOTAL.                                      
000800     05  FILLER                      PIC X(13)                      
000810                         VALUE 'TOTAL GAMES: '.                     
000820     05  JGRP-RES-TOTAL              PIC ZZZZ9.                     
000830     05  FILLER                      PIC X(114) VALUE SPACES.       
000840 01  JGRP-LINEA-RESUMEN-PROFIT.                                     
000850     05  FILLER                      PIC X(12)                      
000860                         VALUE 'PROFITABLE: '.                      
000870     05  JGRP-RES-PROFIT             PIC ZZZZ9.                     
000880     05  FILLER                      PIC X(115) VALUE SPACES.       
000890 01  JGRP-LINEA-RESUMEN-AVGPROF.                                    
000900     05  FILLER                      PIC X(12)                      
000910                         VALUE 'AVG PROFIT: '.                      
000920     05  FILLER                      PIC X(01)  VALUE '$'.
000930*    CON SIGNO (PIC CON '-' INICIAL): EL PROMEDIO PUEDE SER
000931*    NEGATIVO SI LA GANANCIA DE LOS JUEGOS DEL CORRIDO LO ES
000932     05  JGRP-RES-AVGPROF            PIC -ZZZZ9.99.
000940     05  FILLER                      PIC X(110) VALUE SPACES.
000950 01  JGRP-LINEA-RESUMEN-HOT.                                        
000960     05  FILLER                      PIC X(11)                      
000970                         VALUE 'HOT ITEMS: '.                       
000980     05  JGRP-RES-HOT                PIC ZZZZ9.                     
000990     05  FILLER                      PIC X(116) VALUE SPACES.       
001000*--------------------------------------------------------------*    
001010*    BLOQUE DE ERRORES                                          *   
001020*--------------------------------------------------------------*    
001030 01  JGRP-LINEA-ERR-ENCABEZADO.                                     
001040     05  FILLER                      PIC X(08)                      
001050                         VALUE 'ERRORS: '.                          
001060     05  JGRP-ERR-CONTEO             PIC ZZZZ9.                     
001070     05  FILLER                      PIC X(119) VALUE SPACES.       
001080 01  JGRP-LINEA-ERR-DETALLE.                                        
001090     05  JGRP-ERRL-UPC               PIC X(12).                     
001100     05  FILLER                      PIC X(02)  VALUE ': '.         
001110     05  JGRP-ERRL-TEXTO             PIC X(60).                     
001120     05  FILLER                      PIC X(58)  VALUE SPACES.       
